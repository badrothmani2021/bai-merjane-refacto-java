******************************************************************
* PRODUCT DEMONSTRATION APPLICATION (PDA)                        *
*                                                                *
* STOCK NOTIFICATION RECORD  --  FLAT SEQUENTIAL (NOTFY-OUT)     *
*                                                                *
* ONE RECORD IS WRITTEN EACH TIME THE STOCK-FULFILLMENT RUN      *
* DECIDES A NOTICE MUST GO OUT ON A LINE ITEM -- A REPLENISHMENT *
* DELAY, A WRITE-OFF FOR EXPIRED STOCK, OR AN OUT-OF-SEASON      *
* HOLD.  THIS RECORD IS THE NOTICE ITSELF, NOT ITS DELIVERY --   *
* ACTUAL CUSTOMER/OPERATIONS NOTIFICATION IS A DOWNSTREAM STEP.  *
*                                                                *
******************************************************************

 01  STOCK-NOTIFICATION-RECORD.
     05  SN-NOTIFICATION-TYPE    PIC X(13).
         88  SN-TYPE-DELAY               VALUE 'DELAY'.
         88  SN-TYPE-EXPIRATION          VALUE 'EXPIRATION'.
         88  SN-TYPE-OUT-OF-SEASON       VALUE 'OUT-OF-SEASON'.
     05  SN-PRODUCT-NAME         PIC X(40).
***
*** PRESENT ONLY ON A DELAY NOTICE -- ZERO OTHERWISE
***
     05  SN-LEAD-TIME-DAYS       PIC S9(04)  VALUE ZEROES.
***
*** PRESENT ONLY ON AN EXPIRATION NOTICE -- ZERO OTHERWISE
***
     05  SN-EXPIRY-DATE-GRP.
         10  SN-ED-CENTURY       PIC 9(02).
         10  SN-ED-YEAR          PIC 9(02).
         10  SN-ED-MONTH         PIC 9(02).
         10  SN-ED-DAY           PIC 9(02).
     05  SN-EXPIRY-DATE          REDEFINES
         SN-EXPIRY-DATE-GRP      PIC 9(08).
     05  FILLER                  PIC X(19).
