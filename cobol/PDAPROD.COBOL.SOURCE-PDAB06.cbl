       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID.     PDAB06.                                          00020000
       AUTHOR.         R T ALBRECHT.                                    00030000
       INSTALLATION.   COMPUWARE CORPORATION.                           00040000
       DATE-WRITTEN.   05/14/90.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.       PDA PRODUCTION LIBRARY - RESTRICTED.             00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00100000
      *                       COMPUWARE CORPORATION                   * 00110000
      *                                                               * 00120000
      * PROGRAM :   PDAB06                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   PROGRAM PDAB06 IS A BATCH PROGRAM THAT RUNS THE   * 00150000
      *             STOCK-FULFILLMENT STEP OF ORDER PROCESSING.  FOR  * 00160000
      *             EVERY LINE ITEM ON EVERY ORDER IT DECIDES WHETHER * 00170000
      *             A UNIT OF STOCK CAN BE ALLOCATED NOW, DECREMENTS  * 00180000
      *             THE AVAILABLE-ON-HAND QUANTITY WHEN IT CAN, AND   * 00190000
      *             RAISES A DELAY, EXPIRATION OR OUT-OF-SEASON       * 00200000
      *             NOTICE WHEN IT CAN'T.  THE RULE APPLIED DEPENDS   * 00210000
      *             ON THE ITEM'S REPLENISHMENT CATEGORY -- NORMAL,   * 00220000
      *             EXPIRABLE OR SEASONAL.  EACH LINE ITEM'S OUTCOME  * 00230000
      *             IS INDEPENDENT -- NO RUN TOTALS ARE KEPT.         * 00240000
      *                                                               * 00250000
      *             AN ORDER WITH AN UNRECOGNIZED PRODUCT-TYPE CODE   * 00260000
      *             ON ANY LINE ITEM IS ABANDONED -- REMAINING ITEMS  * 00270000
      *             ON THAT ORDER ARE NOT PROCESSED, BUT THE RUN      * 00280000
      *             CONTINUES ON TO THE NEXT ORDER.                   * 00290000
      *                                                               * 00300000
      * FILES   :   ORDERS-IN            -  SEQUENTIAL    (INPUT)     * 00310000
      *             PRODS-OUT            -  SEQUENTIAL    (OUTPUT)    * 00320000
      *             NOTFY-OUT            -  SEQUENTIAL    (OUTPUT)    * 00330000
      *                                                               * 00340000
      ***************************************************************** 00350000
      *             PROGRAM CHANGE LOG                                * 00360000
      *             -------------------                               * 00370000
      *                                                               * 00380000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00390000
      *  --------   --------------------  --------------------------  * 00400000
      *  05/14/90   R T ALBRECHT          ORIGINAL PROGRAM - REQ 6604 * 00410000
      *  09/02/90   R T ALBRECHT          ADDED EXPIRABLE STRATEGY -  * 00420000
      *                                   REQ 6688, PERISHABLE STOCK  * 00430000
      *  02/11/91   D L FENWICK           ADDED SEASONAL STRATEGY AND * 00440000
      *                                   3-WAY UNAVAILABILITY LOGIC  * 00450000
      *                                   PER REQ 6742                * 00460000
      *  08/06/91   D L FENWICK           FIXED SEASON-END BOUNDARY - * 00470000
      *                                   WAS TREATING END DATE AS    * 00480000
      *                                   INCLUSIVE.  REQ 6802        * 00490000
      *  01/22/92   R T ALBRECHT          JULIAN DAY ROUTINE REPLACED * 00500000
      *                                   HOME-GROWN ADD-DAYS LOGIC   * 00510000
      *                                   THAT MISHANDLED LEAP YEARS  * 00520000
      *  11/09/93   M K OSEI              NOTIFICATION LAYOUT AT      * 00530000
      *                                   VSTKNOTE STANDARDIZED       * 00540000
      *                                   ACROSS ALL 3 NOTICE TYPES   * 00550000
      *  06/30/95   M K OSEI              ADDED -PRESENT- INDICATOR   * 00560000
      *                                   BYTES TO ORDER-ITEM-RECORD  * 00570000
      *                                   (FLAT FILE HAS NO NULLS)    * 00580000
      *  03/18/97   P J HARTUNG           BAD PRODUCT-TYPE CODE NOW   * 00590000
      *                                   ABANDONS REMAINING ITEMS ON * 00600000
      *                                   THE SAME ORDER, NOT THE RUN * 00610000
      *  10/05/98   P J HARTUNG           Y2K - ACCEPT FROM DATE      * 00620000
      *                                   (YYMMDD) REPLACED WITH      * 00630000
      *                                   FUNCTION CURRENT-DATE       * 00640000
      *                                   (CCYYMMDD).  REQ 7115       * 00650000
      *  01/11/99   P J HARTUNG           Y2K - JULIAN DAY ROUTINE    * 00660000
      *                                   RETESTED ACROSS THE 1999/   * 00670000
      *                                   2000 BOUNDARY.  REQ 7115    * 00680000
      *  07/19/00   L A DEMBOWSKI         SEASON-NOT-STARTED CHECK    * 00690000
      *                                   NOW SKIPPED WHEN THE ITEM'S * 00700000
      *                                   OWN AVAILABILITY DATE FALLS * 00710000
      *                                   PAST SEASON END ANYWAY      * 00720000
      *  04/02/03   L A DEMBOWSKI         DROPPED THE END-OF-RUN      * 00730000
      *                                   ORDER/ITEM/NOTICE COUNTS -- * 00740000
      *                                   AUDIT SAID PER-ITEM RESULTS * 00750000
      *                                   ARE INDEPENDENT AND NO      * 00760000
      *                                   TOTAL IS OF RECORD.REQ 7402 * 00770000
      *  11/14/07   S R KOWALCZYK         EXPANDED NOTIFICATION-TYPE  * 00780000
      *                                   TO HOLD 'OUT-OF-SEASON' IN  * 00790000
      *                                   FULL, NOT TRUNCATED.  THE   * 00800000
      *                                   88 NEVER MATCHED.  REQ 7561 * 00810000
      *  05/09/11   T C WIEBOLDT          DROPPED SPECIAL-NAMES ENTRY * 00820000
      *                                   C01/TOP-OF-FORM -- PDAB06   * 00830000
      *                                   CARRIES NO PRINT FILE AND   * 00840000
      *                                   NEVER REFERENCED IT.  ALSO  * 00850000
      *                                   PULLED THE ORDER-ID BREAK   * 00860000
      *                                   KEY AND THE JULIAN SCRATCH  * 00870000
      *                                   SUBFIELDS OUT TO 77-LEVEL   * 00880000
      *                                   ITEMS PER SHOP STANDARD.    * 00890000
      *                                   REQ 7688                   *  00900000
      ***************************************************************** 00910000
           EJECT                                                        00920000
       ENVIRONMENT DIVISION.                                            00930000
                                                                        00940000
       CONFIGURATION SECTION.                                           00950000
                                                                        00960000
       SPECIAL-NAMES.                                                   00970000
           CLASS PDA-ALPHA-CODE    IS 'A' THRU 'Z', SPACE.              00980000
                                                                        00990000
       INPUT-OUTPUT SECTION.                                            01000000
                                                                        01010000
       FILE-CONTROL.                                                    01020000
                                                                        01030000
           SELECT ORDERS-IN           ASSIGN TO ORDRSIN                 01040000
                                       FILE STATUS IS WS-ORDRS-STATUS.  01050000
                                                                        01060000
           SELECT PRODS-OUT           ASSIGN TO PRODSOUT                01070000
                                       FILE STATUS IS WS-PRODS-STATUS.  01080000
                                                                        01090000
           SELECT NOTFY-OUT           ASSIGN TO NOTFYOUT                01100000
                                       FILE STATUS IS WS-NOTFY-STATUS.  01110000
           EJECT                                                        01120000
       DATA DIVISION.                                                   01130000
                                                                        01140000
       FILE SECTION.                                                    01150000
                                                                        01160000
       FD  ORDERS-IN                                                    01170000
           LABEL RECORDS ARE STANDARD                                   01180000
           RECORDING MODE IS F                                          01190000
           RECORD CONTAINS 109 CHARACTERS.                              01200000
                                                                        01210000
       01  ORDRS-IN-REC                PIC X(109).                      01220000
                                                                        01230000
           EJECT                                                        01240000
       FD  PRODS-OUT                                                    01250000
           LABEL RECORDS ARE STANDARD                                   01260000
           RECORDING MODE IS F                                          01270000
           RECORD CONTAINS 109 CHARACTERS.                              01280000
                                                                        01290000
       01  PRODS-OUT-REC               PIC X(109).                      01300000
                                                                        01310000
           EJECT                                                        01320000
       FD  NOTFY-OUT                                                    01330000
           LABEL RECORDS ARE STANDARD                                   01340000
           RECORDING MODE IS F                                          01350000
           RECORD CONTAINS 84  CHARACTERS.                              01360000
                                                                        01370000
       01  NOTFY-OUT-REC               PIC X(84).                       01380000
                                                                        01390000
           EJECT                                                        01400000
       WORKING-STORAGE SECTION.                                         01410000
                                                                        01420000
      ***************************************************************** 01430000
      *    STANDALONE WORK FIELDS                                    *  01440000
      *    (ORDER-ID CONTROL-BREAK KEY AND JULIAN-CONVERSION SCRATCH  * 01450000
      *    SUBFIELDS -- PULLED TO 77-LEVEL PER SHOP STANDARD, SEE     * 01460000
      *    PDAS01/PDAS02.  REQ 7688, 05/09/11)                       *  01470000
      ***************************************************************** 01480000
                                                                        01490000
       77  WS-CURRENT-ORDER-ID         PIC S9(9)  COMP-3 VALUE ZEROS.   01500000
       77  WS-JW-A                     PIC S9(4)  COMP   VALUE +0.      01510000
       77  WS-JW-Y2                    PIC S9(6)  COMP   VALUE +0.      01520000
       77  WS-JW-M2                    PIC S9(4)  COMP   VALUE +0.      01530000
                                                                        01540000
      ***************************************************************** 01550000
      *    SWITCHES                                                   * 01560000
      ***************************************************************** 01570000
                                                                        01580000
       01  WS-SWITCHES.                                                 01590000
           05  WS-ORDRS-STATUS         PIC XX  VALUE SPACES.            01600000
               88  ORDRS-OK                    VALUE '  ' '00'.         01610000
               88  ORDRS-END                   VALUE '10'.              01620000
           05  WS-PRODS-STATUS         PIC XX  VALUE SPACES.            01630000
               88  PRODS-OK                    VALUE '  ' '00'.         01640000
           05  WS-NOTFY-STATUS         PIC XX  VALUE SPACES.            01650000
               88  NOTFY-OK                    VALUE '  ' '00'.         01660000
           05  WS-FIRST-RECORD-SW      PIC X   VALUE 'Y'.               01670000
               88  FIRST-RECORD                VALUE 'Y'.               01680000
           05  WS-END-OF-PROCESS-SW    PIC X   VALUE 'N'.               01690000
               88  END-OF-PROCESS              VALUE 'Y'.               01700000
           05  WS-ORDER-ABANDONED-SW   PIC X   VALUE 'N'.               01710000
               88  ORDER-ABANDONED             VALUE 'Y'.               01720000
           05  WS-TYPE-ERROR-SW        PIC X   VALUE 'N'.               01730000
               88  TYPE-ERROR-FOUND            VALUE 'Y'.               01740000
           05  FILLER                  PIC X(10) VALUE SPACES.          01750000
                                                                        01760000
      ***************************************************************** 01770000
      *    MISCELLANEOUS WORK FIELDS                                  * 01780000
      ***************************************************************** 01790000
                                                                        01800000
       01  WS-MISCELLANEOUS-FIELDS.                                     01810000
           05  WS-PRODUCT-CATEGORY     PIC X      VALUE SPACE.          01820000
               88  CATEGORY-IS-NORMAL          VALUE 'N'.               01830000
               88  CATEGORY-IS-EXPIRABLE       VALUE 'E'.               01840000
               88  CATEGORY-IS-SEASONAL        VALUE 'S'.               01850000
           05  WS-TYPE-CODE            PIC X(10)  VALUE SPACES.         01860000
           05  WS-REPORT-EXPIRY-GRP.                                    01870000
               10  WS-RE-CENTURY       PIC 9(2).                        01880000
               10  WS-RE-YEAR          PIC 9(2).                        01890000
               10  WS-RE-MONTH         PIC 9(2).                        01900000
               10  WS-RE-DAY           PIC 9(2).                        01910000
           05  WS-REPORT-EXPIRY        REDEFINES                        01920000
               WS-REPORT-EXPIRY-GRP    PIC 9(8).                        01930000
           05  FILLER                  PIC X(10) VALUE SPACES.          01940000
                                                                        01950000
      ***************************************************************** 01960000
      *    RUN DATE (FROM SYSTEM CLOCK, CCYYMMDD SINCE THE Y2K FIX)   * 01970000
      ***************************************************************** 01980000
                                                                        01990000
       01  WS-DATE-FIELDS.                                              02000000
           05  WS-CURRENT-DATE.                                         02010000
               10  WS-CD-CCYY          PIC X(4).                        02020000
               10  WS-CD-MM            PIC X(2).                        02030000
               10  WS-CD-DD            PIC X(2).                        02040000
           05  WS-TODAY-NUM            REDEFINES                        02050000
               WS-CURRENT-DATE         PIC 9(8).                        02060000
           05  WS-TODAY-NUM-GRP        REDEFINES                        02070000
               WS-CURRENT-DATE.                                         02080000
               10  WS-TD-CCYY          PIC 9(4).                        02090000
               10  WS-TD-MM            PIC 9(2).                        02100000
               10  WS-TD-DD            PIC 9(2).                        02110000
           05  FILLER                  PIC X(10) VALUE SPACES.          02120000
                                                                        02130000
      ***************************************************************** 02140000
      *    JULIAN DAY NUMBER WORK AREA (SEE P49000-CALC-JULIAN-DAY)   * 02150000
      *                                                               * 02160000
      *    STANDARD INTEGER-ARITHMETIC JULIAN DAY NUMBER CONVERSION - * 02170000
      *    LETS US ADD LEAD-TIME DAYS TO A CCYYMMDD DATE AND COMPARE  * 02180000
      *    IT TO SEASON-END-DATE WITHOUT A CALENDAR TABLE.  REQ 6742  * 02190000
      *    (THE -A-, -Y2- AND -M2- SUBFIELDS MOVED TO 77-LEVEL ITEMS  * 02200000
      *    ABOVE, REQ 7688, 05/09/11)                                *  02210000
      ***************************************************************** 02220000
                                                                        02230000
       01  WS-JULIAN-WORK.                                              02240000
           05  WS-JW-YEAR              PIC S9(6)  COMP.                 02250000
           05  WS-JW-MONTH             PIC S9(4)  COMP.                 02260000
           05  WS-JW-DAY               PIC S9(4)  COMP.                 02270000
           05  WS-JW-TERM1             PIC S9(7)  COMP.                 02280000
           05  WS-JW-TERM2             PIC S9(7)  COMP.                 02290000
           05  WS-JW-TERM3             PIC S9(7)  COMP.                 02300000
           05  WS-JW-TERM4             PIC S9(7)  COMP.                 02310000
           05  WS-JW-RESULT            PIC S9(9)  COMP.                 02320000
           05  FILLER                  PIC X(10) VALUE SPACES.          02330000
                                                                        02340000
       01  WS-SEASONAL-WORK.                                            02350000
           05  WS-TODAY-JULIAN         PIC S9(9)  COMP.                 02360000
           05  WS-SEASON-END-JULIAN    PIC S9(9)  COMP.                 02370000
           05  WS-AVAILABILITY-JULIAN  PIC S9(9)  COMP.                 02380000
           05  FILLER                  PIC X(10) VALUE SPACES.          02390000
           EJECT                                                        02400000
           COPY VORDITEM.                                               02410000
           EJECT                                                        02420000
           COPY VSTKNOTE.                                               02430000
           EJECT                                                        02440000
      ***************************************************************** 02450000
      *    GENERAL BATCH ERROR DISPLAY -- UNRECOGNIZED PRODUCT-TYPE   * 02460000
      *    (PATTERNED AFTER THE PDAB04 INVENTORY REPORT ABEND BLOCK)  * 02470000
      ***************************************************************** 02480000
                                                                        02490000
       01  WS-PDA-BATCH-ERROR-01.                                       02500000
           05  FILLER                  PIC X     VALUE SPACES.          02510000
           05  FILLER                  PIC X(7)  VALUE 'ERROR: '.       02520000
           05  FILLER                  PIC X(10) VALUE 'PROGRAM = '.    02530000
           05  WPBE-PROGRAM-ID         PIC X(8)  VALUE 'PDAB06'.        02540000
           05  FILLER                  PIC X(14) VALUE ', PARAGRAPH = '.02550000
           05  WPBE-PARAGRAPH          PIC X(8)  VALUE SPACES.          02560000
                                                                        02570000
       01  WS-PDA-BATCH-ERROR-02.                                       02580000
           05  FILLER                  PIC X(8)  VALUE SPACES.          02590000
           05  WPBE-MESSAGE            PIC X(41) VALUE SPACES.          02600000
           05  FILLER                  PIC X(13) VALUE 'ORDER NUMBER='. 02610000
           05  WPBE-ORDER-NUMBER       PIC -9(9) VALUE ZEROES.          02620000
           05  FILLER                  PIC X(8)  VALUE SPACES.          02630000
           EJECT                                                        02640000
      ***************************************************************** 02650000
      *    P R O C E D U R E    D I V I S I O N                       * 02660000
      ***************************************************************** 02670000
                                                                        02680000
       PROCEDURE DIVISION.                                              02690000
                                                                        02700000
                                                                        02710000
      ***************************************************************** 02720000
      *                                                               * 02730000
      *    PARAGRAPH:  P00000-MAINLINE                                * 02740000
      *                                                               * 02750000
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, DRIVE THE ORDER     * 02760000
      *                LOOP, CLOSE FILES.                             * 02770000
      *                                                               * 02780000
      *    CALLED BY:  NONE                                          *  02790000
      *                                                               * 02800000
      ***************************************************************** 02810000
                                                                        02820000
       P00000-MAINLINE.                                                 02830000
                                                                        02840000
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-CURRENT-DATE.          02850000
                                                                        02860000
           OPEN INPUT  ORDERS-IN                                        02870000
                OUTPUT PRODS-OUT                                        02880000
                       NOTFY-OUT.                                       02890000
                                                                        02900000
           PERFORM P10000-ORDER-LOOP     THRU P10000-EXIT               02910000
               UNTIL ORDRS-END OR END-OF-PROCESS.                       02920000
                                                                        02930000
           IF FIRST-RECORD                                              02940000
              DISPLAY 'PDAB06 - ORDERS-IN IS EMPTY, NOTHING TO PROCESS'.02950000
                                                                        02960000
           CLOSE ORDERS-IN                                              02970000
                 PRODS-OUT                                              02980000
                 NOTFY-OUT.                                             02990000
                                                                        03000000
           GOBACK.                                                      03010000
                                                                        03020000
       P00000-EXIT.                                                     03030000
           EXIT.                                                        03040000
           EJECT                                                        03050000
      ***************************************************************** 03060000
      *                                                               * 03070000
      *    PARAGRAPH:  P10000-ORDER-LOOP                              * 03080000
      *                                                               * 03090000
      *    FUNCTION :  READ ONE ORDER-ITEM RECORD, DETECT THE ORDER-  * 03100000
      *      ID CONTROL BREAK, RESOLVE THE PRODUCT-TYPE AND HAND THE  * 03110000
      *      ITEM TO ITS STRATEGY PARAGRAPH, THEN WRITE THE (POSSIBLY * 03120000
      *      UPDATED) ITEM TO PRODS-OUT.  AN ITEM ON AN ORDER THAT    * 03130000
      *      HAS BEEN ABANDONED BY P90000 PASSES THROUGH UNCHANGED.   * 03140000
      *      NO RUN TOTALS ARE KEPT -- EACH ITEM'S OUTCOME STANDS ON  * 03150000
      *      ITS OWN.  REQ 7402 (04/02/03).                           * 03160000
      *                                                               * 03170000
      *    CALLED BY:  P00000-MAINLINE                               *  03180000
      *                                                               * 03190000
      ***************************************************************** 03200000
                                                                        03210000
       P10000-ORDER-LOOP.                                               03220000
                                                                        03230000
           READ ORDERS-IN INTO ORDER-ITEM-RECORD.                       03240000
                                                                        03250000
           IF ORDRS-END                                                 03260000
              GO TO P10000-EXIT.                                        03270000
                                                                        03280000
           IF NOT ORDRS-OK                                              03290000
              DISPLAY 'PDAB06 - I/O ERROR ON ORDERS-IN, STATUS = '      03300000
                 WS-ORDRS-STATUS                                        03310000
              MOVE 'Y' TO WS-END-OF-PROCESS-SW                          03320000
              GO TO P10000-EXIT.                                        03330000
                                                                        03340000
           IF FIRST-RECORD OR OI-ORDER-ID NOT = WS-CURRENT-ORDER-ID     03350000
              MOVE 'N' TO WS-FIRST-RECORD-SW                            03360000
              MOVE OI-ORDER-ID TO WS-CURRENT-ORDER-ID                   03370000
              MOVE 'N' TO WS-ORDER-ABANDONED-SW                         03380000
           END-IF.                                                      03390000
                                                                        03400000
           IF NOT ORDER-ABANDONED                                       03410000
              PERFORM P15000-RESOLVE-PRODUCT-TYPE THRU P15000-EXIT      03420000
              IF TYPE-ERROR-FOUND                                       03430000
                 PERFORM P90000-FATAL-TYPE-ERROR THRU P90000-EXIT       03440000
              ELSE                                                      03450000
              IF CATEGORY-IS-NORMAL                                     03460000
                 PERFORM P20000-PROCESS-NORMAL THRU P20000-EXIT         03470000
              ELSE                                                      03480000
              IF CATEGORY-IS-EXPIRABLE                                  03490000
                 PERFORM P30000-PROCESS-EXPIRABLE THRU P30000-EXIT      03500000
              ELSE                                                      03510000
                 PERFORM P40000-PROCESS-SEASONAL THRU P40000-EXIT       03520000
              END-IF                                                    03530000
              END-IF                                                    03540000
              END-IF                                                    03550000
           END-IF.                                                      03560000
                                                                        03570000
           WRITE PRODS-OUT-REC FROM ORDER-ITEM-RECORD.                  03580000
                                                                        03590000
           IF NOT PRODS-OK                                              03600000
              DISPLAY 'PDAB06 - I/O ERROR ON PRODS-OUT, STATUS = '      03610000
                 WS-PRODS-STATUS                                        03620000
              MOVE 'Y' TO WS-END-OF-PROCESS-SW.                         03630000
                                                                        03640000
       P10000-EXIT.                                                     03650000
           EXIT.                                                        03660000
           EJECT                                                        03670000
      ***************************************************************** 03680000
      *                                                               * 03690000
      *    PARAGRAPH:  P15000-RESOLVE-PRODUCT-TYPE                    * 03700000
      *                                                               * 03710000
      *    FUNCTION :  UPPERCASE THE INCOMING PRODUCT-TYPE CODE AND   * 03720000
      *      CLASSIFY IT AS NORMAL, EXPIRABLE OR SEASONAL.  A BLANK,  * 03730000
      *      NON-ALPHABETIC OR UNRECOGNIZED CODE SETS TYPE-ERROR-SW   * 03740000
      *      AND RETURNS TO THE CALLER, WHICH RAISES THE FATAL-TYPE-  * 03750000
      *      ERROR CONDITION.  PRODUCT-TYPE ARRIVES LEFT-JUSTIFIED IN * 03760000
      *      THE 10-BYTE FIELD PER THE ORDERS-IN FILE LAYOUT.         * 03770000
      *                                                               * 03780000
      *    CALLED BY:  P10000-ORDER-LOOP                             *  03790000
      *                                                               * 03800000
      ***************************************************************** 03810000
                                                                        03820000
       P15000-RESOLVE-PRODUCT-TYPE.                                     03830000
                                                                        03840000
           MOVE 'N' TO WS-TYPE-ERROR-SW.                                03850000
           MOVE SPACE TO WS-PRODUCT-CATEGORY.                           03860000
           MOVE OI-PRODUCT-TYPE TO WS-TYPE-CODE.                        03870000
           INSPECT WS-TYPE-CODE CONVERTING                              03880000
              'abcdefghijklmnopqrstuvwxyz' TO                           03890000
              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             03900000
                                                                        03910000
           IF WS-TYPE-CODE = SPACES                                     03920000
              MOVE 'Y' TO WS-TYPE-ERROR-SW                              03930000
              GO TO P15000-EXIT.                                        03940000
                                                                        03950000
           IF WS-TYPE-CODE IS NOT PDA-ALPHA-CODE                        03960000
              MOVE 'Y' TO WS-TYPE-ERROR-SW                              03970000
              GO TO P15000-EXIT.                                        03980000
                                                                        03990000
           IF WS-TYPE-CODE = 'NORMAL'                                   04000000
              MOVE 'N' TO WS-PRODUCT-CATEGORY                           04010000
           ELSE                                                         04020000
           IF WS-TYPE-CODE = 'SEASONAL'                                 04030000
              MOVE 'S' TO WS-PRODUCT-CATEGORY                           04040000
           ELSE                                                         04050000
           IF WS-TYPE-CODE = 'EXPIRABLE'                                04060000
              MOVE 'E' TO WS-PRODUCT-CATEGORY                           04070000
           ELSE                                                         04080000
              MOVE 'Y' TO WS-TYPE-ERROR-SW.                             04090000
                                                                        04100000
       P15000-EXIT.                                                     04110000
           EXIT.                                                        04120000
           EJECT                                                        04130000
      ***************************************************************** 04140000
      *                                                               * 04150000
      *    PARAGRAPH:  P90000-FATAL-TYPE-ERROR                        * 04160000
      *                                                               * 04170000
      *    FUNCTION :  DISPLAY THE BATCH ERROR BLOCK FOR AN UNRECOG-  * 04180000
      *      NIZED OR MISSING PRODUCT-TYPE CODE AND ABANDON THE       * 04190000
      *      CURRENT ORDER.  REMAINING ITEMS ON THIS ORDER STILL      * 04200000
      *      PASS THROUGH TO PRODS-OUT UNCHANGED (SEE P10000); THE    * 04210000
      *      RUN ITSELF IS NOT ABENDED.  REQ 7115 (03/18/97)          * 04220000
      *                                                               * 04230000
      *    CALLED BY:  P10000-ORDER-LOOP                             *  04240000
      *                                                               * 04250000
      ***************************************************************** 04260000
                                                                        04270000
       P90000-FATAL-TYPE-ERROR.                                         04280000
                                                                        04290000
           MOVE 'P15000' TO WPBE-PARAGRAPH.                             04300000
           MOVE 'UNRECOGNIZED OR MISSING PRODUCT-TYPE CODE' TO          04310000
              WPBE-MESSAGE.                                             04320000
           MOVE OI-ORDER-ID TO WPBE-ORDER-NUMBER.                       04330000
           DISPLAY WS-PDA-BATCH-ERROR-01.                               04340000
           DISPLAY WS-PDA-BATCH-ERROR-02.                               04350000
           DISPLAY 'PDAB06 - REMAINING ITEMS ON THIS ORDER WILL '       04360000
              'NOT BE PROCESSED'.                                       04370000
           MOVE 'Y' TO WS-ORDER-ABANDONED-SW.                           04380000
                                                                        04390000
       P90000-EXIT.                                                     04400000
           EXIT.                                                        04410000
           EJECT                                                        04420000
      ***************************************************************** 04430000
      *                                                               * 04440000
      *    PARAGRAPH:  P20000-PROCESS-NORMAL                          * 04450000
      *                                                               * 04460000
      *    FUNCTION :  NORMAL REPLENISHMENT RULE.  IF STOCK IS ON     * 04470000
      *      HAND, ALLOCATE ONE UNIT.  OTHERWISE, IF A LEAD TIME IS   * 04480000
      *      KNOWN AND GREATER THAN ZERO, RAISE A DELAY NOTICE.       * 04490000
      *                                                               * 04500000
      *    CALLED BY:  P10000-ORDER-LOOP                             *  04510000
      *                                                               * 04520000
      ***************************************************************** 04530000
                                                                        04540000
       P20000-PROCESS-NORMAL.                                           04550000
                                                                        04560000
           IF OI-AVAILABLE-PRESENT AND OI-AVAILABLE > ZERO              04570000
              SUBTRACT 1 FROM OI-AVAILABLE                              04580000
           ELSE                                                         04590000
              IF NOT OI-LEAD-TIME-PRESENT                               04600000
                 MOVE ZEROES TO OI-LEAD-TIME                            04610000
              END-IF                                                    04620000
              IF OI-LEAD-TIME > ZERO                                    04630000
                 PERFORM P25000-EMIT-DELAY-NOTICE THRU P25000-EXIT      04640000
              END-IF                                                    04650000
           END-IF.                                                      04660000
                                                                        04670000
       P20000-EXIT.                                                     04680000
           EXIT.                                                        04690000
           EJECT                                                        04700000
      ***************************************************************** 04710000
      *                                                               * 04720000
      *    PARAGRAPH:  P25000-EMIT-DELAY-NOTICE                       * 04730000
      *                                                               * 04740000
      *    FUNCTION :  WRITE A DELAY NOTIFICATION CARRYING THE ITEM'S * 04750000
      *      LEAD TIME.  SHARED BY THE NORMAL BACK-ORDER CASE AND THE * 04760000
      *      SEASONAL IN-SEASON-BUT-OUT-OF-STOCK CASE.                * 04770000
      *                                                               * 04780000
      *    CALLED BY:  P20000-PROCESS-NORMAL, P40000-PROCESS-SEASONAL*  04790000
      *                                                               * 04800000
      ***************************************************************** 04810000
                                                                        04820000
       P25000-EMIT-DELAY-NOTICE.                                        04830000
                                                                        04840000
           MOVE SPACES TO STOCK-NOTIFICATION-RECORD.                    04850000
           MOVE 'DELAY' TO SN-NOTIFICATION-TYPE.                        04860000
           MOVE OI-PRODUCT-NAME TO SN-PRODUCT-NAME.                     04870000
           MOVE OI-LEAD-TIME TO SN-LEAD-TIME-DAYS.                      04880000
           MOVE ZEROES TO SN-EXPIRY-DATE.                               04890000
           WRITE NOTFY-OUT-REC FROM STOCK-NOTIFICATION-RECORD.          04900000
                                                                        04910000
           IF NOT NOTFY-OK                                              04920000
              DISPLAY 'PDAB06 - I/O ERROR ON NOTFY-OUT, STATUS = '      04930000
                 WS-NOTFY-STATUS                                        04940000
              MOVE 'Y' TO WS-END-OF-PROCESS-SW.                         04950000
                                                                        04960000
       P25000-EXIT.                                                     04970000
           EXIT.                                                        04980000
           EJECT                                                        04990000
      ***************************************************************** 05000000
      *                                                               * 05010000
      *    PARAGRAPH:  P30000-PROCESS-EXPIRABLE                       * 05020000
      *                                                               * 05030000
      *    FUNCTION :  EXPIRABLE REPLENISHMENT RULE.  STOCK MAY ONLY  * 05040000
      *      BE ALLOCATED IF ON HAND AND NOT YET EXPIRED.  OTHERWISE  * 05050000
      *      AN EXPIRATION NOTICE IS RAISED AND AVAILABLE IS FORCED   * 05060000
      *      TO ZERO (THE STOCK ON HAND IS WRITTEN OFF).              * 05070000
      *                                                               * 05080000
      *    CALLED BY:  P10000-ORDER-LOOP                             *  05090000
      *                                                               * 05100000
      ***************************************************************** 05110000
                                                                        05120000
       P30000-PROCESS-EXPIRABLE.                                        05130000
                                                                        05140000
           IF OI-AVAILABLE-PRESENT AND OI-AVAILABLE > ZERO              05150000
              AND OI-EXPIRY-DATE-PRESENT                                05160000
              AND OI-EXPIRY-DATE > WS-TODAY-NUM                         05170000
              SUBTRACT 1 FROM OI-AVAILABLE                              05180000
           ELSE                                                         05190000
              IF OI-EXPIRY-DATE-PRESENT                                 05200000
                 MOVE OI-EXPIRY-DATE TO WS-REPORT-EXPIRY                05210000
              ELSE                                                      05220000
                 MOVE WS-TODAY-NUM TO WS-REPORT-EXPIRY                  05230000
              END-IF                                                    05240000
              PERFORM P35000-EMIT-EXPIRATION-NOTICE THRU P35000-EXIT    05250000
              MOVE ZEROES TO OI-AVAILABLE                               05260000
              MOVE 'Y' TO OI-AVAILABLE-IND                              05270000
           END-IF.                                                      05280000
                                                                        05290000
       P30000-EXIT.                                                     05300000
           EXIT.                                                        05310000
           EJECT                                                        05320000
      ***************************************************************** 05330000
      *                                                               * 05340000
      *    PARAGRAPH:  P35000-EMIT-EXPIRATION-NOTICE                  * 05350000
      *                                                               * 05360000
      *    FUNCTION :  WRITE AN EXPIRATION NOTIFICATION CARRYING THE  * 05370000
      *      EXPIRY DATE THAT CAUSED THE STOCK TO BE WRITTEN OFF.     * 05380000
      *                                                               * 05390000
      *    CALLED BY:  P30000-PROCESS-EXPIRABLE                      *  05400000
      *                                                               * 05410000
      ***************************************************************** 05420000
                                                                        05430000
       P35000-EMIT-EXPIRATION-NOTICE.                                   05440000
                                                                        05450000
           MOVE SPACES TO STOCK-NOTIFICATION-RECORD.                    05460000
           MOVE 'EXPIRATION' TO SN-NOTIFICATION-TYPE.                   05470000
           MOVE OI-PRODUCT-NAME TO SN-PRODUCT-NAME.                     05480000
           MOVE ZEROES TO SN-LEAD-TIME-DAYS.                            05490000
           MOVE WS-REPORT-EXPIRY TO SN-EXPIRY-DATE.                     05500000
           WRITE NOTFY-OUT-REC FROM STOCK-NOTIFICATION-RECORD.          05510000
                                                                        05520000
           IF NOT NOTFY-OK                                              05530000
              DISPLAY 'PDAB06 - I/O ERROR ON NOTFY-OUT, STATUS = '      05540000
                 WS-NOTFY-STATUS                                        05550000
              MOVE 'Y' TO WS-END-OF-PROCESS-SW.                         05560000
                                                                        05570000
       P35000-EXIT.                                                     05580000
           EXIT.                                                        05590000
           EJECT                                                        05600000
      ***************************************************************** 05610000
      *                                                               * 05620000
      *    PARAGRAPH:  P40000-PROCESS-SEASONAL                        * 05630000
      *                                                               * 05640000
      *    FUNCTION :  SEASONAL REPLENISHMENT RULE, THREE-WAY.        * 05650000
      *      (1) IN SEASON AND ON HAND -- ALLOCATE ONE UNIT.          * 05660000
      *      (2) THE ITEM WOULD NOT ARRIVE UNTIL AFTER SEASON END --  * 05670000
      *          OUT-OF-SEASON NOTICE, STOCK WRITTEN OFF.             * 05680000
      *      (3) SEASON HAS NOT YET STARTED -- OUT-OF-SEASON NOTICE,  * 05690000
      *          STOCK LEFT AS IS.                                    * 05700000
      *      (4) OTHERWISE (IN SEASON, BACK-ORDERED) -- DELAY NOTICE. * 05710000
      *      REQ 6742 (02/11/91), SEASON-END FIX REQ 6802 (08/06/91)  * 05720000
      *                                                               * 05730000
      *    CALLED BY:  P10000-ORDER-LOOP                             *  05740000
      *                                                               * 05750000
      ***************************************************************** 05760000
                                                                        05770000
       P40000-PROCESS-SEASONAL.                                         05780000
                                                                        05790000
           IF OI-SEASON-START-PRESENT AND OI-SEASON-END-PRESENT         05800000
              AND WS-TODAY-NUM NOT < OI-SEASON-START-DATE               05810000
              AND WS-TODAY-NUM < OI-SEASON-END-DATE                     05820000
              AND OI-AVAILABLE-PRESENT AND OI-AVAILABLE > ZERO          05830000
              SUBTRACT 1 FROM OI-AVAILABLE                              05840000
              GO TO P40000-EXIT.                                        05850000
                                                                        05860000
           IF NOT OI-LEAD-TIME-PRESENT                                  05870000
              MOVE ZEROES TO OI-LEAD-TIME.                              05880000
                                                                        05890000
           PERFORM P49500-CALC-AVAILABILITY-DATE THRU P49500-EXIT.      05900000
                                                                        05910000
           IF OI-SEASON-END-PRESENT                                     05920000
              AND WS-AVAILABILITY-JULIAN > WS-SEASON-END-JULIAN         05930000
              PERFORM P40100-SEASON-ENDS-FIRST THRU P40100-EXIT         05940000
              GO TO P40000-EXIT.                                        05950000
                                                                        05960000
           IF OI-SEASON-START-PRESENT                                   05970000
              AND WS-TODAY-NUM < OI-SEASON-START-DATE                   05980000
              PERFORM P40200-SEASON-NOT-STARTED THRU P40200-EXIT        05990000
              GO TO P40000-EXIT.                                        06000000
                                                                        06010000
           PERFORM P25000-EMIT-DELAY-NOTICE THRU P25000-EXIT.           06020000
                                                                        06030000
       P40000-EXIT.                                                     06040000
           EXIT.                                                        06050000
           EJECT                                                        06060000
      ***************************************************************** 06070000
      *                                                               * 06080000
      *    PARAGRAPH:  P40100-SEASON-ENDS-FIRST                       * 06090000
      *                                                               * 06100000
      *    FUNCTION :  THE ITEM WOULD NOT BE AVAILABLE UNTIL AFTER    * 06110000
      *      THE SEASON ENDS.  RAISE AN OUT-OF-SEASON NOTICE AND      * 06120000
      *      WRITE OFF WHATEVER STOCK IS ON HAND.                     * 06130000
      *                                                               * 06140000
      *    CALLED BY:  P40000-PROCESS-SEASONAL                       *  06150000
      *                                                               * 06160000
      ***************************************************************** 06170000
                                                                        06180000
       P40100-SEASON-ENDS-FIRST.                                        06190000
                                                                        06200000
           PERFORM P40150-EMIT-SEASON-NOTICE THRU P40150-EXIT.          06210000
           MOVE ZEROES TO OI-AVAILABLE.                                 06220000
           MOVE 'Y' TO OI-AVAILABLE-IND.                                06230000
                                                                        06240000
       P40100-EXIT.                                                     06250000
           EXIT.                                                        06260000
           EJECT                                                        06270000
      ***************************************************************** 06280000
      *                                                               * 06290000
      *    PARAGRAPH:  P40150-EMIT-SEASON-NOTICE                      * 06300000
      *                                                               * 06310000
      *    FUNCTION :  WRITE AN OUT-OF-SEASON NOTIFICATION.  SHARED   * 06320000
      *      BY THE SEASON-ENDS-FIRST AND SEASON-NOT-STARTED CASES.   * 06330000
      *                                                               * 06340000
      *    CALLED BY:  P40100-SEASON-ENDS-FIRST,                     *  06350000
      *                P40200-SEASON-NOT-STARTED                     *  06360000
      *                                                               * 06370000
      ***************************************************************** 06380000
                                                                        06390000
       P40150-EMIT-SEASON-NOTICE.                                       06400000
                                                                        06410000
           MOVE SPACES TO STOCK-NOTIFICATION-RECORD.                    06420000
           MOVE 'OUT-OF-SEASON' TO SN-NOTIFICATION-TYPE.                06430000
           MOVE OI-PRODUCT-NAME TO SN-PRODUCT-NAME.                     06440000
           MOVE ZEROES TO SN-LEAD-TIME-DAYS.                            06450000
           MOVE ZEROES TO SN-EXPIRY-DATE.                               06460000
           WRITE NOTFY-OUT-REC FROM STOCK-NOTIFICATION-RECORD.          06470000
                                                                        06480000
           IF NOT NOTFY-OK                                              06490000
              DISPLAY 'PDAB06 - I/O ERROR ON NOTFY-OUT, STATUS = '      06500000
                 WS-NOTFY-STATUS                                        06510000
              MOVE 'Y' TO WS-END-OF-PROCESS-SW.                         06520000
                                                                        06530000
       P40150-EXIT.                                                     06540000
           EXIT.                                                        06550000
           EJECT                                                        06560000
      ***************************************************************** 06570000
      *                                                               * 06580000
      *    PARAGRAPH:  P40200-SEASON-NOT-STARTED                      * 06590000
      *                                                               * 06600000
      *    FUNCTION :  THE SEASON HAS NOT YET STARTED.  RAISE AN      * 06610000
      *      OUT-OF-SEASON NOTICE.  STOCK ON HAND IS LEFT UNTOUCHED   * 06620000
      *      (IT MAY STILL BE SOLD ONCE THE SEASON OPENS).            * 06630000
      *      SKIPPED WHENEVER SEASON-END ALREADY GOVERNED (SEE THE    * 06640000
      *      GO TO IN P40000) -- 07/19/00 CHANGE, REQ 7350.           * 06650000
      *                                                               * 06660000
      *    CALLED BY:  P40000-PROCESS-SEASONAL                       *  06670000
      *                                                               * 06680000
      ***************************************************************** 06690000
                                                                        06700000
       P40200-SEASON-NOT-STARTED.                                       06710000
                                                                        06720000
           PERFORM P40150-EMIT-SEASON-NOTICE THRU P40150-EXIT.          06730000
                                                                        06740000
       P40200-EXIT.                                                     06750000
           EXIT.                                                        06760000
           EJECT                                                        06770000
      ***************************************************************** 06780000
      *                                                               * 06790000
      *    PARAGRAPH:  P49500-CALC-AVAILABILITY-DATE                  * 06800000
      *                                                               * 06810000
      *    FUNCTION :  CONVERT TODAY'S DATE AND, WHEN PRESENT, THE    * 06820000
      *      SEASON-END-DATE TO JULIAN DAY NUMBERS, AND COMPUTE THE   * 06830000
      *      JULIAN DAY THE ITEM WOULD BECOME AVAILABLE (TODAY PLUS   * 06840000
      *      LEAD-TIME DAYS).                                        *  06850000
      *                                                               * 06860000
      *    CALLED BY:  P40000-PROCESS-SEASONAL                       *  06870000
      *                                                               * 06880000
      ***************************************************************** 06890000
                                                                        06900000
       P49500-CALC-AVAILABILITY-DATE.                                   06910000
                                                                        06920000
           MOVE WS-TD-CCYY TO WS-JW-YEAR.                               06930000
           MOVE WS-TD-MM   TO WS-JW-MONTH.                              06940000
           MOVE WS-TD-DD   TO WS-JW-DAY.                                06950000
           PERFORM P49000-CALC-JULIAN-DAY THRU P49000-EXIT.             06960000
           MOVE WS-JW-RESULT TO WS-TODAY-JULIAN.                        06970000
                                                                        06980000
           COMPUTE WS-AVAILABILITY-JULIAN =                             06990000
              WS-TODAY-JULIAN + OI-LEAD-TIME.                           07000000
                                                                        07010000
           IF OI-SEASON-END-PRESENT                                     07020000
              COMPUTE WS-JW-YEAR = (OI-SE-CENTURY * 100) + OI-SE-YEAR   07030000
              MOVE OI-SE-MONTH TO WS-JW-MONTH                           07040000
              MOVE OI-SE-DAY   TO WS-JW-DAY                             07050000
              PERFORM P49000-CALC-JULIAN-DAY THRU P49000-EXIT           07060000
              MOVE WS-JW-RESULT TO WS-SEASON-END-JULIAN.                07070000
                                                                        07080000
       P49500-EXIT.                                                     07090000
           EXIT.                                                        07100000
           EJECT                                                        07110000
      ***************************************************************** 07120000
      *                                                               * 07130000
      *    PARAGRAPH:  P49000-CALC-JULIAN-DAY                         * 07140000
      *                                                               * 07150000
      *    FUNCTION :  CONVERT THE CALENDAR DATE IN WS-JW-YEAR/MONTH/ * 07160000
      *      DAY INTO A JULIAN DAY NUMBER IN WS-JW-RESULT, USING      * 07170000
      *      TRUNCATING INTEGER ARITHMETIC ONLY -- NO TABLE OF DAYS   * 07180000
      *      PER MONTH, SO LEAP YEARS NEED NO SPECIAL CASE.  REPLACED * 07190000
      *      THE OLD ADD-DAYS-BY-MONTH-TABLE LOGIC.  REQ 6604 FOLLOW- * 07200000
      *      UP, 01/22/92.  RETESTED ACROSS Y2K, 01/11/99.            * 07210000
      *      -A-, -Y2-, -M2- SUBFIELDS NOW 77-LEVEL ITEMS -- SEE      * 07220000
      *      WORKING-STORAGE.  REQ 7688, 05/09/11.                    * 07230000
      *                                                               * 07240000
      *    CALLED BY:  P49500-CALC-AVAILABILITY-DATE                 *  07250000
      *                                                               * 07260000
      ***************************************************************** 07270000
                                                                        07280000
       P49000-CALC-JULIAN-DAY.                                          07290000
                                                                        07300000
           COMPUTE WS-JW-A = (14 - WS-JW-MONTH) / 12.                   07310000
           COMPUTE WS-JW-Y2 = WS-JW-YEAR + 4800 - WS-JW-A.              07320000
           COMPUTE WS-JW-M2 = WS-JW-MONTH + (12 * WS-JW-A) - 3.         07330000
           COMPUTE WS-JW-TERM1 = ((153 * WS-JW-M2) + 2) / 5.            07340000
           COMPUTE WS-JW-TERM2 = WS-JW-Y2 / 4.                          07350000
           COMPUTE WS-JW-TERM3 = WS-JW-Y2 / 100.                        07360000
           COMPUTE WS-JW-TERM4 = WS-JW-Y2 / 400.                        07370000
           COMPUTE WS-JW-RESULT =                                       07380000
              WS-JW-DAY + WS-JW-TERM1 + (365 * WS-JW-Y2)                07390000
              + WS-JW-TERM2 - WS-JW-TERM3 + WS-JW-TERM4 - 32045.        07400000
                                                                        07410000
       P49000-EXIT.                                                     07420000
           EXIT.                                                        07430000
