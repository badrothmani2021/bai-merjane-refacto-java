******************************************************************
* PRODUCT DEMONSTRATION APPLICATION (PDA)                        *
*                                                                *
* ORDER ITEM RECORD  --  FLAT SEQUENTIAL (ORDERS-IN/PRODS-OUT)   *
*                                                                *
* ONE RECORD PER LINE ITEM ON AN ORDER.  ORDERS-IN CARRIES THE   *
* ORDER AS SUBMITTED; PRODS-OUT CARRIES THE SAME LAYOUT AFTER    *
* THE STOCK-FULFILLMENT RUN HAS UPDATED AVAILABLE/LEAD-TIME.     *
* RECORDS FOR THE SAME ORDER ARE GROUPED TOGETHER IN THE FILE -  *
* THE FILE CARRIES NO KEY OF ITS OWN.                           *
*                                                                *
* -PRESENT- INDICATOR BYTES CARRY THE 'FIELD OMITTED ON INPUT'   *
* CONDITION FOR AVAILABLE, LEAD-TIME, EXPIRY-DATE, SEASON-START  *
* AND SEASON-END, SINCE A FLAT RECORD HAS NO NULL INDICATOR OF   *
* ITS OWN.                                                      *
*                                                                *
******************************************************************

 01  ORDER-ITEM-RECORD.
     05  OI-ORDER-ID             PIC S9(09).
     05  OI-PRODUCT-NAME         PIC X(40).
     05  OI-PRODUCT-TYPE         PIC X(10).
***
*** AVAILABLE-ON-HAND QUANTITY -- WHOLE UNITS, NEVER NEGATIVE
***
     05  OI-AVAILABLE-IND        PIC X(01)   VALUE 'N'.
         88  OI-AVAILABLE-PRESENT            VALUE 'Y'.
         88  OI-AVAILABLE-ABSENT             VALUE 'N'.
     05  OI-AVAILABLE            PIC S9(07)  VALUE ZEROES.
***
*** LEAD TIME IN DAYS UNTIL REPLENISHMENT ARRIVES
***
     05  OI-LEAD-TIME-IND        PIC X(01)   VALUE 'N'.
         88  OI-LEAD-TIME-PRESENT            VALUE 'Y'.
         88  OI-LEAD-TIME-ABSENT             VALUE 'N'.
     05  OI-LEAD-TIME            PIC S9(04)  VALUE ZEROES.
***
*** EXPIRY DATE (EXPIRABLE PRODUCTS ONLY) -- CCYYMMDD
***
     05  OI-EXPIRY-DATE-IND      PIC X(01)   VALUE 'N'.
         88  OI-EXPIRY-DATE-PRESENT          VALUE 'Y'.
         88  OI-EXPIRY-DATE-ABSENT           VALUE 'N'.
     05  OI-EXPIRY-DATE-GRP.
         10  OI-ED-CENTURY       PIC 9(02).
         10  OI-ED-YEAR          PIC 9(02).
         10  OI-ED-MONTH         PIC 9(02).
         10  OI-ED-DAY           PIC 9(02).
     05  OI-EXPIRY-DATE          REDEFINES
         OI-EXPIRY-DATE-GRP      PIC 9(08).
***
*** SEASON WINDOW (SEASONAL PRODUCTS ONLY) -- CCYYMMDD
*** SEASON-END IS THE FIRST DATE ALREADY OUT OF SEASON
***
     05  OI-SEASON-START-IND     PIC X(01)   VALUE 'N'.
         88  OI-SEASON-START-PRESENT         VALUE 'Y'.
         88  OI-SEASON-START-ABSENT          VALUE 'N'.
     05  OI-SEASON-START-GRP.
         10  OI-SS-CENTURY       PIC 9(02).
         10  OI-SS-YEAR          PIC 9(02).
         10  OI-SS-MONTH         PIC 9(02).
         10  OI-SS-DAY           PIC 9(02).
     05  OI-SEASON-START-DATE    REDEFINES
         OI-SEASON-START-GRP     PIC 9(08).
     05  OI-SEASON-END-IND       PIC X(01)   VALUE 'N'.
         88  OI-SEASON-END-PRESENT           VALUE 'Y'.
         88  OI-SEASON-END-ABSENT            VALUE 'N'.
     05  OI-SEASON-END-GRP.
         10  OI-SE-CENTURY       PIC 9(02).
         10  OI-SE-YEAR          PIC 9(02).
         10  OI-SE-MONTH         PIC 9(02).
         10  OI-SE-DAY           PIC 9(02).
     05  OI-SEASON-END-DATE      REDEFINES
         OI-SEASON-END-GRP       PIC 9(08).
     05  FILLER                  PIC X(10).
